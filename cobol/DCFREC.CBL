000100******************************************************************
000200*    DCFREC   --  VALUATION RECORD LAYOUTS                       *
000300*    COPY BOOK FOR THE DCF INTRINSIC VALUE BATCH  (DCFVAL01)     *
000400******************************************************************
000500*
000600* CHANGE LOG
000700*   DATE       BY   TKT#     DESCRIPTION                        *
000800*   --------   ---  -------  ---------------------------------- *
000900*   03/14/88   RPK  DCF-001  ORIGINAL LAYOUT - 2-STAGE DCF MODEL *
001000*   09/02/88   RPK  DCF-004  ADDED TERM-GROWTH-RATE FIELD        *
001100*   11/28/89   LJH  DCF-011  WIDENED SHARES-OUTSTANDING TO 9(9)  *
001200*   02/19/91   LJH  DCF-014  ADDED NET-DEBT (CAN BE NEG-NET CASH)*
001300*   07/07/93   MTG  DCF-019  ADDED REDEFINES FOR REPORT EDITING  *
001400*   10/10/95   MTG  DCF-022  ADDED CALC-KEY REDEFINES FOR AUDIT  *
001500*   01/04/99   PDS  DCF-026  Y2K -- NO DATE FIELDS IN THIS BOOK, *
001600*                            REVIEWED, NO CHANGE REQUIRED        *
001700*   06/23/02   PDS  DCF-031  ADDED VALUATION-OUTPUT FILLER PAD   *
001800*   04/11/07   BCW  DCF-037  DOCUMENTED ROUNDING RULE IN REMARKS *
001900******************************************************************
002000*
002100*    DCFREC-VALUATION-INPUT IS THE CALCULATION-RECORD SHAPE THAT
002200*    200-TRANSFORM-INPUT BUILDS FROM ONE PARSED DCF-INPUT-FILE
002300*    LINE.  EVERY FIELD IS CARRIED AT FULL WORKING PRECISION --
002400*    ONLY THE FINAL INTRINSIC-VALUE (BELOW) IS EVER ROUNDED.
002500*
002600 01  DCFREC-VALUATION-INPUT.
002700     05  DCFI-FCF-LAST-YEAR         PIC S9(9)V9(4).
002800*        MOST RECENT ANNUAL FREE CASH FLOW, $ BILLIONS.  MUST BE
002900*        GREATER THAN OR EQUAL TO ZERO.
003000     05  DCFI-GROWTH-RATE           PIC S9(3)V9(4).
003100*        EXPLICIT 10-YR FORECAST GROWTH RATE, DECIMAL FRACTION.
003200     05  DCFI-DISCOUNT-RATE         PIC S9(3)V9(4).
003300*        COST OF CAPITAL / WACC, DECIMAL FRACTION.  MUST EXCEED
003400*        DCFI-TERM-GROWTH-RATE OR THE PERPETUITY DIVISOR IN
003500*        440-CALCULATE-TERMINAL-VALUE GOES TO ZERO OR NEGATIVE.
003600     05  DCFI-TERM-GROWTH-RATE      PIC S9(3)V9(4).
003700*        PERPETUAL GROWTH RATE APPLIED BEYOND FORECAST YEAR 10.
003800     05  DCFI-SHARES-OUTSTANDING    PIC S9(9)V9(4).
003900*        DILUTED SHARES OUTSTANDING.  MUST BE AT LEAST 1.
004000     05  DCFI-NET-DEBT              PIC S9(9)V9(4).
004100*        TOTAL DEBT LESS CASH, $ BILLIONS.  NEGATIVE = NET CASH.
004200     05  DCFI-CURRENT-MKT-PRICE     PIC S9(7)V9(2).
004300*        CURRENT QUOTED MARKET PRICE, USD PER SHARE.
004400     05  FILLER                     PIC X(20).
004500*
004600*    DCFI-KEY-VIEW REDEFINES THE INPUT RECORD SO THE BATCH-SEQ
004700*    NUMBER (ASSIGNED BY THE READ LOOP, NOT PART OF THE INBOUND
004800*    FILE) CAN BE CARRIED ALONGSIDE THE SAME STORAGE WHEN THE
004900*    RECORD IS PASSED DOWN TO THE REPORT AND OUTPUT PARAGRAPHS.
005000*    THE SEQ NUMBER IS OVERLAID ON THE LEADING BYTES OF THE
005100*    TRAILING FILLER -- IT NEVER OVERLAYS A BUSINESS FIELD.
005200 01  DCFI-KEY-VIEW REDEFINES DCFREC-VALUATION-INPUT.
005300     05  DCFI-KEY-KEEP-AREA         PIC X(69).
005400     05  DCFI-KEY-SEQ-NO            PIC 9(05).
005500     05  FILLER                     PIC X(15).
005550*
005600******************************************************************
005700*    DCFREC-VALUATION-OUTPUT IS THE ONE RESULT RECORD EMITTED PER
005700*    DCF-INPUT-FILE RECORD (700-WRITE-OUTPUT-RECORD).  INTRINSIC-
005800*    VALUE IS THE ONLY FIELD EVER ROUNDED, AND IT IS ROUNDED
005900*    EXACTLY ONCE, HALF-UP, TO 2 DECIMAL PLACES.
006000******************************************************************
006100 01  DCFREC-VALUATION-OUTPUT.
006200     05  DCFO-INTRINSIC-VALUE       PIC S9(9)V9(2).
006300     05  DCFO-CURRENCY              PIC X(03).
006400*        ALWAYS 'USD' -- NO OTHER CURRENCY IS SUPPORTED.
006500     05  DCFO-REMARKS               PIC X(11).
006600*        'UNDERVALUED' WHEN DCFO-INTRINSIC-VALUE EXCEEDS THE
006700*        MARKET PRICE, ELSE 'OVERVALUED'.  A TIE GOES TO
006800*        OVERVALUED -- THE COMPARE IS STRICTLY GREATER-THAN.
006900     05  FILLER                     PIC X(15).
007000*
007100*    DCFO-EDIT-VIEW REDEFINES THE RESULT RECORD WITH A SIGNED
007200*    NUMERIC-EDITED PICTURE FOR THE (RARE, BUT LEGAL -- SEE
007300*    THE FCF-LAST-YEAR = 0 TEST CASE) NEGATIVE INTRINSIC VALUE.
007400 01  DCFO-EDIT-VIEW REDEFINES DCFREC-VALUATION-OUTPUT.
007500     05  DCFO-EDIT-INTRINSIC-VALUE  PIC -(8)9.99.
007600     05  FILLER                     PIC X(28).
007700******************************************************************
