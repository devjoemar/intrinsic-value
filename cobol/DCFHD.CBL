000100******************************************************************
000200*    DCFHD    --  VALUATION BATCH SUMMARY REPORT HEADINGS         *
000300*    COPY BOOK FOR THE DCF INTRINSIC VALUE BATCH  (DCFVAL01)      *
000400******************************************************************
000500*
000600* CHANGE LOG
000700*   DATE       BY   TKT#     DESCRIPTION                        *
000800*   --------   ---  -------  ---------------------------------- *
000900*   03/14/88   RPK  DCF-001  ORIGINAL 3-LINE REPORT HEADING       *
001000*   07/07/93   MTG  DCF-019  WIDENED COLUMN LINE FOR NET-DEBT     *
001100*   01/04/99   PDS  DCF-026  Y2K -- NO DATE STAMP ON THIS REPORT, *
001200*                            REVIEWED, NO CHANGE REQUIRED         *
001300******************************************************************
001400*
001500 01  DCFHD-TITLE-LINE.
001600     05  FILLER                 PIC X(30) VALUE
001700         'VALUATION BATCH SUMMARY'.
001800     05  FILLER                 PIC X(68) VALUE SPACES.
001900*
002000 01  DCFHD-COLUMN-LINE.
002100     05  FILLER                 PIC X(05) VALUE 'SEQ'.
002200     05  FILLER                 PIC X(10) VALUE 'FCF'.
002300     05  FILLER                 PIC X(08) VALUE 'GROWTH'.
002400     05  FILLER                 PIC X(08) VALUE 'DISCOUNT'.
002500     05  FILLER                 PIC X(08) VALUE 'TERM-GR'.
002600     05  FILLER                 PIC X(12) VALUE 'SHARES'.
002700     05  FILLER                 PIC X(11) VALUE 'NET-DEBT'.
002800     05  FILLER                 PIC X(10) VALUE 'MKT-PRICE'.
002900     05  FILLER                 PIC X(10) VALUE 'INTRINSIC'.
003000     05  FILLER                 PIC X(11) VALUE 'REMARKS'.
003100     05  FILLER                 PIC X(05) VALUE SPACES.
003200*
003300 01  DCFHD-RULE-LINE.
003400     05  FILLER                 PIC X(05) VALUE '---'.
003500     05  FILLER                 PIC X(10) VALUE '-------'.
003600     05  FILLER                 PIC X(08) VALUE '------'.
003700     05  FILLER                 PIC X(08) VALUE '--------'.
003800     05  FILLER                 PIC X(08) VALUE '-------'.
003900     05  FILLER                 PIC X(12) VALUE '-----------'.
004000     05  FILLER                 PIC X(11) VALUE '---------'.
004100     05  FILLER                 PIC X(10) VALUE '---------'.
004200     05  FILLER                 PIC X(10) VALUE '---------'.
004300     05  FILLER                 PIC X(11) VALUE '-----------'.
004400     05  FILLER                 PIC X(05) VALUE SPACES.
004500******************************************************************
