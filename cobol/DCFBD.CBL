000100******************************************************************
000200*    DCFBD    --  VALUATION BATCH SUMMARY REPORT BODY/TOTALS      *
000300*    COPY BOOK FOR THE DCF INTRINSIC VALUE BATCH  (DCFVAL01)      *
000400******************************************************************
000500*
000600* CHANGE LOG
000700*   DATE       BY   TKT#     DESCRIPTION                        *
000800*   --------   ---  -------  ---------------------------------- *
000900*   03/14/88   RPK  DCF-001  ORIGINAL DETAIL LINE, 6 FIELDS       *
001000*   09/02/88   RPK  DCF-004  ADDED TERM-GR DETAIL COLUMN          *
001100*   02/19/91   LJH  DCF-014  ADDED SIGNED NET-DEBT COLUMN         *
001200*   07/07/93   MTG  DCF-019  SIGNED INTRINSIC COLUMN (NEG CASE)   *
001300*   10/10/95   MTG  DCF-022  ADDED THE 3 END-OF-JOB TOTAL LINES   *
001400******************************************************************
001500*
001600 01  DCFBD-DETAIL-LINE.
001700     05  BD-SEQ                 PIC Z(04)9.
001800     05  FILLER                 PIC X(01) VALUE SPACES.
001900     05  BD-FCF                 PIC Z(04)9.9999.
002000     05  FILLER                 PIC X(01) VALUE SPACES.
002100     05  BD-GROWTH-RATE         PIC Z9.9999.
002200     05  FILLER                 PIC X(01) VALUE SPACES.
002300     05  BD-DISCOUNT-RATE       PIC Z9.9999.
002400     05  FILLER                 PIC X(01) VALUE SPACES.
002500     05  BD-TERM-GROWTH-RATE    PIC Z9.9999.
002600     05  FILLER                 PIC X(02) VALUE SPACES.
002700     05  BD-SHARES-OUTSTANDING  PIC Z(06)9.9999.
002800     05  FILLER                 PIC X(01) VALUE SPACES.
002900     05  BD-NET-DEBT            PIC -(04)9.9999.
003000     05  FILLER                 PIC X(01) VALUE SPACES.
003100     05  BD-MKT-PRICE           PIC Z(05)9.99.
003200     05  FILLER                 PIC X(01) VALUE SPACES.
003300     05  BD-INTRINSIC-VALUE     PIC -(05)9.99.
003400     05  FILLER                 PIC X(01) VALUE SPACES.
003500     05  BD-REMARKS             PIC X(11).
003600     05  FILLER                 PIC X(01) VALUE SPACES.
003700*
003800 01  DCFBD-TOTAL-RULE-LINE.
003900     05  FILLER                 PIC X(95) VALUE ALL '-'.
004000     05  FILLER                 PIC X(03) VALUE SPACES.
004100*
004200 01  DCFBD-TOTAL-PROCESSED-LINE.
004300     05  FILLER                 PIC X(25) VALUE
004400         'TOTAL RECORDS PROCESSED:'.
004500     05  FILLER                 PIC X(01) VALUE SPACES.
004600     05  BD-TOTAL-PROCESSED      PIC ZZZ,ZZ9.
004700     05  FILLER                 PIC X(65) VALUE SPACES.
004800*
004900 01  DCFBD-TOTAL-UNDERVALUED-LINE.
005000     05  FILLER                 PIC X(25) VALUE
005100         'TOTAL UNDERVALUED:'.
005200     05  FILLER                 PIC X(01) VALUE SPACES.
005300     05  BD-TOTAL-UNDERVALUED    PIC ZZZ,ZZ9.
005400     05  FILLER                 PIC X(65) VALUE SPACES.
005500*
005600 01  DCFBD-TOTAL-OVERVALUED-LINE.
005700     05  FILLER                 PIC X(25) VALUE
005800         'TOTAL OVERVALUED:'.
005900     05  FILLER                 PIC X(01) VALUE SPACES.
006000     05  BD-TOTAL-OVERVALUED     PIC ZZZ,ZZ9.
006100     05  FILLER                 PIC X(65) VALUE SPACES.
006200*
006300 01  DCFBD-TOTAL-REJECTED-LINE.
006400     05  FILLER                 PIC X(25) VALUE
006500         'TOTAL REJECTED:'.
006600     05  FILLER                 PIC X(01) VALUE SPACES.
006700     05  BD-TOTAL-REJECTED       PIC ZZZ,ZZ9.
006800     05  FILLER                 PIC X(65) VALUE SPACES.
006900******************************************************************
