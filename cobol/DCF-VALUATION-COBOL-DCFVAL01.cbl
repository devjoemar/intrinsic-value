000100******************************************************************
000200*    DCFVAL01  --  INTRINSIC VALUE (DCF) BATCH VALUATION          *
000300*    MERIDIAN TRUST FINANCIAL SYSTEMS                             *
000400******************************************************************
000500 IDENTIFICATION DIVISION.
000600******************************************************************
000700 PROGRAM-ID.    DCFVAL01.
000800 AUTHOR.        R P KOWALSKI.
000900 INSTALLATION.  MERIDIAN TRUST FINANCIAL SYSTEMS - EQUITY RESEARCH.
001000 DATE-WRITTEN.  03/14/88.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001300******************************************************************
001400*    PURPOSE.  READS ONE VALUATION-INPUT RECORD PER COMPANY FROM  *
001500*    DCFIN, RUNS A TWO-STAGE DISCOUNTED-CASH-FLOW MODEL AGAINST   *
001600*    IT, AND CLASSIFIES THE STOCK "UNDERVALUED" OR "OVERVALUED"   *
001700*    BY COMPARING THE COMPUTED INTRINSIC VALUE PER SHARE TO THE   *
001800*    CURRENT MARKET PRICE.  ONE VALUATION-OUTPUT RECORD IS        *
001900*    WRITTEN TO DCFOUT PER INPUT RECORD, AND A COLUMNAR SUMMARY   *
002000*    REPORT (WITH A SINGLE END-OF-FILE CONTROL BREAK) IS WRITTEN  *
002100*    TO DCFRPT.                                                   *
002200******************************************************************
002300*    CHANGE LOG                                                   *
002400*    DATE      BY   TKT#     DESCRIPTION                          *
002500*    --------  ---  -------  ------------------------------------ *
002600*    03/14/88  RPK  DCF-001  ORIGINAL PROGRAM - 2-STAGE DCF MODEL, *
002700*                            10-YR EXPLICIT FORECAST + PERPETUITY  *
002800*    09/02/88  RPK  DCF-004  ADDED TERM-GROWTH-RATE, FIXED THE     *
002900*                            10-YEAR HORIZON AT A CONSTANT (WAS    *
003000*                            A REQUESTOR-SUPPLIED PARAMETER)       *
003100*    04/11/89  LJH  DCF-007  MOVED RATE PARSING OUT OF 400-CALC    *
003200*                            AND INTO ITS OWN PARAGRAPH            *
003300*    11/28/89  LJH  DCF-011  WIDENED SHARES-OUTSTANDING TO 9(9)    *
003400*                            FOR THE LARGE-CAP REQUESTS            *
003500*    02/19/91  LJH  DCF-014  ADDED THE DISCOUNT-RATE > TERM-GROWTH *
003600*                            -RATE GUARD -- DIVIDE ABEND ON A BAD  *
003700*                            RATE PAIR FROM THE OVERNIGHT FEED     *
003800*    07/07/93  MTG  DCF-019  RECAST INTERNAL ACCUMULATORS AS       *
003900*                            COMP-3 FOR THE 10-YEAR PROJECTION     *
004000*                            LOOP (WAS ZONED, TOO SLOW ON BATCH)   *
004100*    10/10/95  MTG  DCF-022  ADDED THE END-OF-JOB TOTALS TO DCFRPT *
004200*    01/04/99  PDS  DCF-026  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS  *
004300*                            IN THIS PROGRAM, NO CHANGE REQUIRED   *
004400*    06/23/02  PDS  DCF-031  ADDED THE VALIDATION REJECT COUNT     *
004500*                            AND THE REJECT-HANDLING PARAGRAPH     *
004600*    04/11/07  BCW  DCF-037  DOCUMENTED THE SINGLE HALF-UP ROUND   *
004700*                            AT 500-CALCULATE-PER-SHARE-VALUE      *
004800*    08/19/09  BCW  DCF-041  UPSI-0 RERUN-MODE MESSAGE ADDED FOR   *
004900*                            THE OPERATOR'S BENEFIT ON RESTARTS    *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200******************************************************************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-370.
005500 OBJECT-COMPUTER. IBM-370.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM
005800     CLASS DCF-VALID-SIGN     IS '+' '-'
005900     UPSI-0 ON  STATUS IS DCF-RERUN-SW-ON
006000            OFF STATUS IS DCF-RERUN-SW-OFF.
006100******************************************************************
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*
006500     SELECT DCF-INPUT-FILE  ASSIGN TO DCFIN
006600         ACCESS IS SEQUENTIAL
006700         FILE STATUS  IS  DCF-INPUT-STATUS.
006800*
006900     SELECT DCF-OUTPUT-FILE ASSIGN TO DCFOUT
007000         ACCESS IS SEQUENTIAL
007100         FILE STATUS  IS  DCF-OUTPUT-STATUS.
007200*
007300     SELECT DCF-REPORT-FILE ASSIGN TO DCFRPT
007400         ACCESS IS SEQUENTIAL
007500         FILE STATUS  IS  DCF-REPORT-STATUS.
007600******************************************************************
007700 DATA DIVISION.
007800******************************************************************
007900 FILE SECTION.
008000*
008100 FD  DCF-INPUT-FILE RECORDING MODE F.
008200 01  DCF-INPUT-RECORD.
008300     05  DCF-INPUT-LINE             PIC X(180).
008400*
008500 FD  DCF-OUTPUT-FILE RECORDING MODE F.
008600 01  DCF-OUTPUT-RECORD.
008700     05  DCF-OUTPUT-LINE            PIC X(100).
008800*
008900 FD  DCF-REPORT-FILE RECORDING MODE F.
009000 01  DCF-REPORT-RECORD.
009100     05  DCF-REPORT-LINE            PIC X(98).
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*    RUN-IDENTIFICATION BANNER, DISPLAYED AT 000-MAIN-PROCESS     *
009600******************************************************************
009700 01  DCF-BANNER.
009800     05  FILLER   PIC X(11) VALUE '* DCFVAL01 '.
009900     05  FILLER   PIC X(33) VALUE 'DCF INTRINSIC VALUE BATCH - MTFS'.
010000     05  FILLER   PIC X(24) VALUE 'EQUITY RESEARCH VALUATION'.
010100     05  FILLER   PIC X(12) VALUE SPACES.
010200******************************************************************
010300*    SWITCHES                                                     *
010400******************************************************************
010500 01  DCF-SWITCHES.
010600     05  WS-INPUT-EOF-SW        PIC X(01) VALUE 'N'.
010700         88  WS-INPUT-EOF                 VALUE 'Y'.
010800     05  WS-VALID-RECORD-SW     PIC X(01) VALUE 'Y'.
010900         88  WS-VALID-RECORD              VALUE 'Y'.
011000         88  WS-INVALID-RECORD            VALUE 'N'.
011100     05  FILLER                 PIC X(01).
011200******************************************************************
011300*    FILE STATUS FIELDS -- 77-LEVELS, PER SHOP CONVENTION (SEE    *
011400*    WS-STATUS IN THE BANK-ACCOUNT FILE UTILITY).                 *
011500******************************************************************
011600 77  DCF-INPUT-STATUS           PIC X(02) VALUE SPACES.
011700 77  DCF-OUTPUT-STATUS          PIC X(02) VALUE SPACES.
011800 77  DCF-REPORT-STATUS          PIC X(02) VALUE SPACES.
011900*
012000 01  WS-ERR-FIELDS.
012100     05  WS-ERR-MSG             PIC X(40).
012200     05  WS-ERR-CDE             PIC X(02).
012300     05  WS-ERR-PROC            PIC X(20).
012400     05  FILLER                 PIC X(12).
012500******************************************************************
012600*    COUNTERS (BINARY -- CHEAPER TO INCREMENT THAN ZONED)         *
012700******************************************************************
012800 01  WS-COUNTERS.
012900     05  WS-READ-RECORD-CT      PIC 9(07) COMP.
013000     05  WS-WRITE-RECORD-CT     PIC 9(07) COMP.
013100     05  WS-PROCESSED-CT        PIC 9(07) COMP.
013200     05  WS-UNDERVALUED-CT      PIC 9(07) COMP.
013300     05  WS-OVERVALUED-CT       PIC 9(07) COMP.
013400     05  WS-REJECTED-CT         PIC 9(07) COMP.
013500     05  WS-YEAR-CTR            PIC 9(02) COMP.
013600     05  WS-SEQ-NO              PIC 9(05) COMP.
013700     05  FILLER                 PIC X(01).
013800******************************************************************
013900*    COMMA-DELIMITED INPUT LINE, SPLIT INTO ITS 7 RAW COLUMNS     *
014000******************************************************************
014100 77  WS-COMMA                   PIC X(01) VALUE ','.
014200*
014300 01  WS-RAW-COLUMNS.
014400     05  WS-RAW-FCF             PIC X(15).
014500     05  WS-RAW-GROWTH          PIC X(15).
014600     05  WS-RAW-DISCOUNT        PIC X(15).
014700     05  WS-RAW-TERM-GROWTH     PIC X(15).
014800     05  WS-RAW-SHARES          PIC X(15).
014900     05  WS-RAW-NET-DEBT        PIC X(15).
015000     05  WS-RAW-MKT-PRICE       PIC X(15).
015100*
015200*    ALTERNATE FLAT VIEW OF THE 7 RAW COLUMNS, USED WHEN THE
015300*    WHOLE UNPARSED SET NEEDS TO BE TRACED ON A REJECT.
015400 01  WS-RAW-COLUMNS-LINE REDEFINES WS-RAW-COLUMNS.
015500     05  WS-RAW-COLUMNS-TEXT    PIC X(105).
015600******************************************************************
015700*    GENERAL-PURPOSE DECIMAL-TEXT PARSE WORK AREA, USED BY        *
015800*    250-PARSE-DECIMAL-FIELD FOR EACH OF THE 7 INPUT COLUMNS      *
015900******************************************************************
016000 01  WS-PARSE-FIELDS.
016100     05  WS-PARSE-RAW           PIC X(15).
016200     05  WS-PARSE-WORK          PIC X(15).
016300     05  WS-PARSE-SIGN          PIC X(01).
016400     05  WS-PARSE-INT-TEXT      PIC X(09) JUSTIFIED RIGHT.
016500     05  WS-PARSE-DEC-TEXT      PIC X(04).
016600     05  WS-PARSE-INT-NUM       PIC 9(09).
016700     05  WS-PARSE-DEC-NUM       PIC 9(04).
016800     05  WS-PARSE-RESULT        PIC S9(09)V9(04).
016900     05  FILLER                 PIC X(05).
017000******************************************************************
017100*    DCF ENGINE WORK FIELDS.  PACKED (COMP-3) SINCE DCF-019 --    *
017200*    ZONED ARITHMETIC WAS TOO SLOW OVER THE 10-YEAR LOOP ON THE   *
017300*    FULL OVERNIGHT VALUATION BATCH.                              *
017400******************************************************************
017500 01  WS-DCF-ENGINE-FIELDS.
017600     05  WS-FCF-YEAR            PIC S9(07)V9(07) COMP-3.
017700     05  WS-DISCOUNT-FACTOR     PIC S9(05)V9(07) COMP-3.
017800     05  WS-PV-YEAR             PIC S9(07)V9(07) COMP-3.
017900     05  WS-EV-TOTAL            PIC S9(09)V9(07) COMP-3.
018000     05  WS-TERMINAL-VALUE      PIC S9(09)V9(07) COMP-3.
018100     05  WS-PV-TERMINAL         PIC S9(09)V9(07) COMP-3.
018200     05  WS-PERPETUITY-DIVISOR  PIC S9(03)V9(07) COMP-3.
018300*        DCF-014 -- DCFI-DISCOUNT-RATE MINUS DCFI-TERM-GROWTH-
018400*        RATE.  300-VALIDATE-INPUT-RECORD REJECTS ANY RECORD
018500*        WHERE THIS WOULD COME OUT ZERO OR NEGATIVE.
018600     05  WS-EQUITY-VALUE        PIC S9(12)V9(04) COMP-3.
018700     05  WS-PER-SHARE-VALUE     PIC S9(07)V9(04) COMP-3.
018800     05  FILLER                 PIC X(01).
018900******************************************************************
019000*    OUTPUT-FILE EDIT AREA (WRITE ... FROM)                       *
019100******************************************************************
019200 01  DCF-OUTPUT-EDIT.
019300     05  OUT-SEQ                PIC Z(04)9.
019400     05  FILLER                 PIC X(01) VALUE SPACE.
019500     05  OUT-INTRINSIC-VALUE    PIC -(07)9.99.
019600     05  FILLER                 PIC X(01) VALUE SPACE.
019700     05  OUT-CURRENCY           PIC X(03).
019800     05  FILLER                 PIC X(01) VALUE SPACE.
019900     05  OUT-REMARKS            PIC X(11).
020000     05  FILLER                 PIC X(67) VALUE SPACES.
020100******************************************************************
020200*    COPY BOOKS -- VALUATION RECORD LAYOUTS AND REPORT LAYOUTS    *
020300******************************************************************
020400     COPY DCFREC.
020500     COPY DCFHD.
020600     COPY DCFBD.
020700******************************************************************
020800 PROCEDURE DIVISION.
020900******************************************************************
021000 000-MAIN-PROCESS.
021100*
021200     IF DCF-RERUN-SW-ON
021300         DISPLAY 'DCFVAL01 - UPSI-0 IS ON, RERUN MODE REQUESTED'
021400     END-IF.
021500*
021600     DISPLAY DCF-BANNER.
021700*
021800     PERFORM 100-OPEN-FILES          THRU 100-EXIT.
021900     PERFORM 110-WRITE-REPORT-HEADINGS THRU 110-EXIT.
022000     PERFORM 120-READ-INPUT-RECORD   THRU 120-EXIT.
022100*
022200     PERFORM 150-PROCESS-ONE-RECORD  THRU 150-EXIT
022300         UNTIL WS-INPUT-EOF.
022400*
022500     PERFORM 800-WRITE-REPORT-TOTALS THRU 800-EXIT.
022600*
022700     DISPLAY 'TOTAL RECORDS READ    : ' WS-READ-RECORD-CT.
022800     DISPLAY 'TOTAL RECORDS WRITTEN : ' WS-WRITE-RECORD-CT.
022900     DISPLAY 'TOTAL RECORDS REJECTED: ' WS-REJECTED-CT.
023000*
023100     PERFORM 190-CLOSE-FILES         THRU 190-EXIT.
023200*
023300     STOP RUN.
023400******************************************************************
023500 100-OPEN-FILES.
023600*
023700     OPEN INPUT  DCF-INPUT-FILE.
023800     IF DCF-INPUT-STATUS NOT EQUAL ZEROES
023900         MOVE 'ERROR OPENING FILE DCFIN'   TO WS-ERR-MSG
024000         MOVE DCF-INPUT-STATUS             TO WS-ERR-CDE
024100         MOVE '100-OPEN-FILES'             TO WS-ERR-PROC
024200         PERFORM 900-ERR-HANDLING THRU 900-EXIT
024300     END-IF.
024400*
024500     OPEN OUTPUT DCF-OUTPUT-FILE.
024600     IF DCF-OUTPUT-STATUS NOT EQUAL ZEROES
024700         MOVE 'ERROR OPENING FILE DCFOUT'  TO WS-ERR-MSG
024800         MOVE DCF-OUTPUT-STATUS            TO WS-ERR-CDE
024900         MOVE '100-OPEN-FILES'             TO WS-ERR-PROC
025000         PERFORM 900-ERR-HANDLING THRU 900-EXIT
025100     END-IF.
025200*
025300     OPEN OUTPUT DCF-REPORT-FILE.
025400     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
025500         MOVE 'ERROR OPENING FILE DCFRPT'  TO WS-ERR-MSG
025600         MOVE DCF-REPORT-STATUS            TO WS-ERR-CDE
025700         MOVE '100-OPEN-FILES'             TO WS-ERR-PROC
025800         PERFORM 900-ERR-HANDLING THRU 900-EXIT
025900     END-IF.
026000*
026100 100-EXIT.
026200     EXIT.
026300******************************************************************
026400 110-WRITE-REPORT-HEADINGS.
026500*
026600     WRITE DCF-REPORT-LINE FROM DCFHD-TITLE-LINE.
026700     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
026800         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
026900         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
027000         MOVE '110-WRITE-REPORT-HEADINGS'   TO WS-ERR-PROC
027100         PERFORM 900-ERR-HANDLING THRU 900-EXIT
027200     ELSE
027300         ADD 1 TO WS-WRITE-RECORD-CT
027400     END-IF.
027500*
027600     WRITE DCF-REPORT-LINE FROM DCFHD-COLUMN-LINE.
027700     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
027800         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
027900         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
028000         MOVE '110-WRITE-REPORT-HEADINGS'   TO WS-ERR-PROC
028100         PERFORM 900-ERR-HANDLING THRU 900-EXIT
028200     ELSE
028300         ADD 1 TO WS-WRITE-RECORD-CT
028400     END-IF.
028500*
028600     WRITE DCF-REPORT-LINE FROM DCFHD-RULE-LINE.
028700     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
028800         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
028900         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
029000         MOVE '110-WRITE-REPORT-HEADINGS'   TO WS-ERR-PROC
029100         PERFORM 900-ERR-HANDLING THRU 900-EXIT
029200     ELSE
029300         ADD 1 TO WS-WRITE-RECORD-CT
029400     END-IF.
029500*
029600 110-EXIT.
029700     EXIT.
029800******************************************************************
029900 120-READ-INPUT-RECORD.
030000*
030100     READ DCF-INPUT-FILE
030200         AT END
030300             MOVE 'Y' TO WS-INPUT-EOF-SW
030400     END-READ.
030500*
030600     EVALUATE DCF-INPUT-STATUS
030700         WHEN '00'
030800             ADD 1 TO WS-READ-RECORD-CT
030900             ADD 1 TO WS-SEQ-NO
031000         WHEN '10'
031100             CONTINUE
031200         WHEN OTHER
031300             MOVE 'INPUT FILE I/O ERROR ON READ'  TO WS-ERR-MSG
031400             MOVE DCF-INPUT-STATUS                TO WS-ERR-CDE
031500             MOVE '120-READ-INPUT-RECORD'         TO WS-ERR-PROC
031600             PERFORM 900-ERR-HANDLING THRU 900-EXIT
031700     END-EVALUATE.
031800*
031900 120-EXIT.
032000     EXIT.
032100******************************************************************
032200 150-PROCESS-ONE-RECORD.
032300*
032400     PERFORM 200-TRANSFORM-INPUT        THRU 200-EXIT.
032500     PERFORM 300-VALIDATE-INPUT-RECORD  THRU 300-EXIT.
032600*
032700     IF WS-VALID-RECORD
032800         PERFORM 400-CALCULATE-ENTERPRISE-VALUE THRU 400-EXIT
032900         PERFORM 500-CALCULATE-PER-SHARE-VALUE  THRU 500-EXIT
033000         PERFORM 600-CLASSIFY-VALUATION         THRU 600-EXIT
033100         PERFORM 700-WRITE-OUTPUT-RECORD        THRU 700-EXIT
033200         PERFORM 750-WRITE-DETAIL-LINE          THRU 750-EXIT
033300         ADD 1 TO WS-PROCESSED-CT
033400     ELSE
033500         MOVE 'RECORD FAILED DCF VALIDATION RULES' TO WS-ERR-MSG
033600         PERFORM 950-REJECT-HANDLING THRU 950-EXIT
033700         ADD 1 TO WS-REJECTED-CT
033800     END-IF.
033900*
034000     PERFORM 120-READ-INPUT-RECORD THRU 120-EXIT.
034100*
034200 150-EXIT.
034300     EXIT.
034400******************************************************************
034500*    FIELD-FOR-FIELD MOVE FROM THE PARSED INPUT COLUMNS INTO THE  *
034600*    CALCULATION RECORD.  NO BUSINESS COMPUTATION HAPPENS IN THIS *
034700*    PARAGRAPH -- THE UNSTRING/PARSE WORK IS SHAPE ADAPTATION     *
034800*    ONLY (TEXT-TO-NUMERIC), NOT A CALCULATION AGAINST THE RATES. *
034900******************************************************************
035000 200-TRANSFORM-INPUT.
035100*
035200     MOVE SPACES TO WS-RAW-COLUMNS.
035300     UNSTRING DCF-INPUT-LINE DELIMITED BY WS-COMMA
035400         INTO WS-RAW-FCF
035500              WS-RAW-GROWTH
035600              WS-RAW-DISCOUNT
035700              WS-RAW-TERM-GROWTH
035800              WS-RAW-SHARES
035900              WS-RAW-NET-DEBT
036000              WS-RAW-MKT-PRICE
036100     END-UNSTRING.
036200*
036300     MOVE WS-RAW-FCF          TO WS-PARSE-RAW.
036400     PERFORM 250-PARSE-DECIMAL-FIELD THRU 250-EXIT.
036500     MOVE WS-PARSE-RESULT     TO DCFI-FCF-LAST-YEAR.
036600*
036700     MOVE WS-RAW-GROWTH       TO WS-PARSE-RAW.
036800     PERFORM 250-PARSE-DECIMAL-FIELD THRU 250-EXIT.
036900     MOVE WS-PARSE-RESULT     TO DCFI-GROWTH-RATE.
037000*
037100     MOVE WS-RAW-DISCOUNT     TO WS-PARSE-RAW.
037200     PERFORM 250-PARSE-DECIMAL-FIELD THRU 250-EXIT.
037300     MOVE WS-PARSE-RESULT     TO DCFI-DISCOUNT-RATE.
037400*
037500     MOVE WS-RAW-TERM-GROWTH  TO WS-PARSE-RAW.
037600     PERFORM 250-PARSE-DECIMAL-FIELD THRU 250-EXIT.
037700     MOVE WS-PARSE-RESULT     TO DCFI-TERM-GROWTH-RATE.
037800*
037900     MOVE WS-RAW-SHARES       TO WS-PARSE-RAW.
038000     PERFORM 250-PARSE-DECIMAL-FIELD THRU 250-EXIT.
038100     MOVE WS-PARSE-RESULT     TO DCFI-SHARES-OUTSTANDING.
038200*
038300     MOVE WS-RAW-NET-DEBT     TO WS-PARSE-RAW.
038400     PERFORM 250-PARSE-DECIMAL-FIELD THRU 250-EXIT.
038500     MOVE WS-PARSE-RESULT     TO DCFI-NET-DEBT.
038600*
038700     MOVE WS-RAW-MKT-PRICE    TO WS-PARSE-RAW.
038800     PERFORM 250-PARSE-DECIMAL-FIELD THRU 250-EXIT.
038900     MOVE WS-PARSE-RESULT     TO DCFI-CURRENT-MKT-PRICE.
039000*
039100     MOVE WS-SEQ-NO           TO DCFI-KEY-SEQ-NO.
039200*
039300 200-EXIT.
039400     EXIT.
039500******************************************************************
039600*    DCF-007 -- REUSABLE DECIMAL-TEXT PARSE, PERFORMED ONCE PER   *
039700*    INPUT COLUMN.  SPLITS ON A LEADING SIGN AND ON THE DECIMAL   *
039800*    POINT, THEN RECOMBINES INTEGER AND FRACTION WITH A COMPUTE   *
039900*    DIVIDE -- NO INTRINSIC FUNCTION IS USED.                     *
040000******************************************************************
040100 250-PARSE-DECIMAL-FIELD.
040200*
040300     MOVE SPACE  TO WS-PARSE-SIGN.
040400     MOVE SPACES TO WS-PARSE-WORK.
040500*
040600     IF WS-PARSE-RAW(1:1) IS DCF-VALID-SIGN
040700         IF WS-PARSE-RAW(1:1) = '-'
040800             MOVE '-' TO WS-PARSE-SIGN
040900         END-IF
041000         MOVE WS-PARSE-RAW(2:14) TO WS-PARSE-WORK
041100     ELSE
041200         MOVE WS-PARSE-RAW TO WS-PARSE-WORK
041300     END-IF.
041400*
041500     MOVE SPACES TO WS-PARSE-INT-TEXT.
041600     MOVE SPACES TO WS-PARSE-DEC-TEXT.
041700     UNSTRING WS-PARSE-WORK DELIMITED BY '.'
041800         INTO WS-PARSE-INT-TEXT
041900              WS-PARSE-DEC-TEXT
042000     END-UNSTRING.
042100*
042200     INSPECT WS-PARSE-INT-TEXT REPLACING ALL SPACE BY '0'.
042300     INSPECT WS-PARSE-DEC-TEXT REPLACING ALL SPACE BY '0'.
042400*
042500     MOVE WS-PARSE-INT-TEXT TO WS-PARSE-INT-NUM.
042600     MOVE WS-PARSE-DEC-TEXT TO WS-PARSE-DEC-NUM.
042700*
042800     COMPUTE WS-PARSE-RESULT =
042900         WS-PARSE-INT-NUM + (WS-PARSE-DEC-NUM / 10000).
043000*
043100     IF WS-PARSE-SIGN = '-'
043200         COMPUTE WS-PARSE-RESULT = WS-PARSE-RESULT * -1
043300     END-IF.
043400*
043500 250-EXIT.
043600     EXIT.
043700******************************************************************
043800*    VALIDATION OF THE INBOUND RATES, SHARES, AND PRICE FIELDS.   *
043900******************************************************************
044000 300-VALIDATE-INPUT-RECORD.
044100*
044200     MOVE 'Y' TO WS-VALID-RECORD-SW.
044300*
044400     IF DCFI-FCF-LAST-YEAR < 0
044500         MOVE 'N' TO WS-VALID-RECORD-SW
044600     END-IF.
044700     IF DCFI-GROWTH-RATE < 0
044800         MOVE 'N' TO WS-VALID-RECORD-SW
044900     END-IF.
045000     IF DCFI-DISCOUNT-RATE < 0
045100         MOVE 'N' TO WS-VALID-RECORD-SW
045200     END-IF.
045300     IF DCFI-TERM-GROWTH-RATE < 0
045400         MOVE 'N' TO WS-VALID-RECORD-SW
045500     END-IF.
045600     IF DCFI-SHARES-OUTSTANDING < 1
045700         MOVE 'N' TO WS-VALID-RECORD-SW
045800     END-IF.
045900     IF DCFI-CURRENT-MKT-PRICE < 0
046000         MOVE 'N' TO WS-VALID-RECORD-SW
046100     END-IF.
046200*
046300*    DCF-014 -- DEFENSIVE CHECK.  THE PERPETUITY DIVISOR IN
046400*    440-CALCULATE-TERMINAL-VALUE IS DCFI-DISCOUNT-RATE MINUS
046500*    DCFI-TERM-GROWTH-RATE.  REJECT RATHER THAN DIVIDE BY ZERO
046600*    OR A NEGATIVE DIVISOR.
046700     IF DCFI-DISCOUNT-RATE NOT > DCFI-TERM-GROWTH-RATE
046800         MOVE 'N' TO WS-VALID-RECORD-SW
046900     END-IF.
047000*
047100 300-EXIT.
047200     EXIT.
047300******************************************************************
047400*    DCF ENGINE -- 10-YEAR PROJECTION AND DISCOUNTING TO PV.      *
047500*    PROJECT 10 YEARS OF FCF, DISCOUNT EACH YEAR TO PRESENT       *
047600*    VALUE, ADD THE DISCOUNTED TERMINAL VALUE, GIVING ENTERPRISE  *
047700*    VALUE IN $ BILLIONS.                                         *
047800******************************************************************
047900 400-CALCULATE-ENTERPRISE-VALUE.
048000*
048100     MOVE DCFI-FCF-LAST-YEAR TO WS-FCF-YEAR.
048200     MOVE ZEROES             TO WS-EV-TOTAL.
048300*
048400     PERFORM 420-PROJECT-ONE-YEAR THRU 420-EXIT
048500         VARYING WS-YEAR-CTR FROM 1 BY 1
048600         UNTIL WS-YEAR-CTR > 10.
048700*
048800     PERFORM 440-CALCULATE-TERMINAL-VALUE THRU 440-EXIT.
048900*
049000 400-EXIT.
049100     EXIT.
049200******************************************************************
049300 420-PROJECT-ONE-YEAR.
049400*
049500     COMPUTE WS-FCF-YEAR          =
049600         WS-FCF-YEAR * (1 + DCFI-GROWTH-RATE).
049700*
049800     COMPUTE WS-DISCOUNT-FACTOR   =
049900         (1 + DCFI-DISCOUNT-RATE) ** WS-YEAR-CTR.
050000*
050100     COMPUTE WS-PV-YEAR           =
050200         WS-FCF-YEAR / WS-DISCOUNT-FACTOR.
050300*
050400     ADD WS-PV-YEAR TO WS-EV-TOTAL.
050500*
050600 420-EXIT.
050700     EXIT.
050800******************************************************************
050900*    ON EXIT FROM THE LOOP ABOVE, WS-FCF-YEAR HOLDS YEAR-10 FCF   *
051000*    AND WS-DISCOUNT-FACTOR HOLDS (1+R)**10 -- BOTH ARE REUSED    *
051100*    HERE FOR THE GORDON GROWTH / PERPETUITY TERMINAL VALUE.      *
051200******************************************************************
051300 440-CALCULATE-TERMINAL-VALUE.
051400*
051500     COMPUTE WS-PERPETUITY-DIVISOR =
051600         DCFI-DISCOUNT-RATE - DCFI-TERM-GROWTH-RATE.
051700*
051800     COMPUTE WS-TERMINAL-VALUE    =
051900         (WS-FCF-YEAR * (1 + DCFI-TERM-GROWTH-RATE))
052000             / WS-PERPETUITY-DIVISOR.
052100*
052200     COMPUTE WS-PV-TERMINAL       =
052300         WS-TERMINAL-VALUE / WS-DISCOUNT-FACTOR.
052400*
052500     ADD WS-PV-TERMINAL TO WS-EV-TOTAL.
052600*
052700 440-EXIT.
052800     EXIT.
052900******************************************************************
053000*    EV ($B) TO EQUITY, EQUITY TO PER-SHARE, THEN ROUND.          *
053100*    EV ($B) TO EQUITY VALUE ($M), THEN PER SHARE, THEN THE ONE   *
053200*    AND ONLY ROUND (HALF-UP, 2 DECIMALS) -- DCF-037.             *
053300******************************************************************
053400 500-CALCULATE-PER-SHARE-VALUE.
053500*
053600     COMPUTE WS-EQUITY-VALUE      =
053700         (WS-EV-TOTAL * 1000) - (DCFI-NET-DEBT * 1000).
053800*
053900     COMPUTE WS-PER-SHARE-VALUE   =
054000         WS-EQUITY-VALUE / DCFI-SHARES-OUTSTANDING.
054100*
054200     COMPUTE DCFO-INTRINSIC-VALUE ROUNDED =
054300         WS-PER-SHARE-VALUE.
054400*
054500 500-EXIT.
054600     EXIT.
054700******************************************************************
054800*    UNDERVALUED/OVERVALUED CALL AGAINST THE MARKET QUOTE.       *
054900******************************************************************
055000 600-CLASSIFY-VALUATION.
055100*
055200     IF DCFO-INTRINSIC-VALUE > DCFI-CURRENT-MKT-PRICE
055300         MOVE 'Undervalued' TO DCFO-REMARKS
055400         ADD 1 TO WS-UNDERVALUED-CT
055500     ELSE
055600         MOVE 'Overvalued'  TO DCFO-REMARKS
055700         ADD 1 TO WS-OVERVALUED-CT
055800     END-IF.
055900*
056000     MOVE 'USD' TO DCFO-CURRENCY.
056100*
056200 600-EXIT.
056300     EXIT.
056400******************************************************************
056500 700-WRITE-OUTPUT-RECORD.
056600*
056700     MOVE SPACES               TO DCF-OUTPUT-EDIT.
056800     MOVE DCFI-KEY-SEQ-NO      TO OUT-SEQ.
056900     MOVE DCFO-INTRINSIC-VALUE TO OUT-INTRINSIC-VALUE.
057000     MOVE DCFO-CURRENCY        TO OUT-CURRENCY.
057100     MOVE DCFO-REMARKS         TO OUT-REMARKS.
057200*
057300     WRITE DCF-OUTPUT-LINE FROM DCF-OUTPUT-EDIT.
057400*
057500     IF DCF-OUTPUT-STATUS NOT EQUAL ZEROES
057600         MOVE 'ERROR WRITING FILE DCFOUT'   TO WS-ERR-MSG
057700         MOVE DCF-OUTPUT-STATUS             TO WS-ERR-CDE
057800         MOVE '700-WRITE-OUTPUT-RECORD'     TO WS-ERR-PROC
057900         PERFORM 900-ERR-HANDLING THRU 900-EXIT
058000     ELSE
058100         ADD 1 TO WS-WRITE-RECORD-CT
058200     END-IF.
058300*
058400 700-EXIT.
058500     EXIT.
058600******************************************************************
058700 750-WRITE-DETAIL-LINE.
058800*
058900     MOVE SPACES                  TO DCFBD-DETAIL-LINE.
059000     MOVE DCFI-KEY-SEQ-NO         TO BD-SEQ.
059100     MOVE DCFI-FCF-LAST-YEAR      TO BD-FCF.
059200     MOVE DCFI-GROWTH-RATE        TO BD-GROWTH-RATE.
059300     MOVE DCFI-DISCOUNT-RATE      TO BD-DISCOUNT-RATE.
059400     MOVE DCFI-TERM-GROWTH-RATE   TO BD-TERM-GROWTH-RATE.
059500     MOVE DCFI-SHARES-OUTSTANDING TO BD-SHARES-OUTSTANDING.
059600     MOVE DCFI-NET-DEBT           TO BD-NET-DEBT.
059700     MOVE DCFI-CURRENT-MKT-PRICE  TO BD-MKT-PRICE.
059800     MOVE DCFO-INTRINSIC-VALUE    TO BD-INTRINSIC-VALUE.
059900     MOVE DCFO-REMARKS            TO BD-REMARKS.
060000*
060100     WRITE DCF-REPORT-LINE FROM DCFBD-DETAIL-LINE.
060200*
060300     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
060400         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
060500         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
060600         MOVE '750-WRITE-DETAIL-LINE'       TO WS-ERR-PROC
060700         PERFORM 900-ERR-HANDLING THRU 900-EXIT
060800     ELSE
060900         ADD 1 TO WS-WRITE-RECORD-CT
061000     END-IF.
061100*
061200 750-EXIT.
061300     EXIT.
061400******************************************************************
061500*    DCF-022 -- END-OF-FILE CONTROL BREAK.  ONE BATCH, ONE BREAK, *
061600*    NO INTERMEDIATE GROUPING KEY.                                *
061700******************************************************************
061800 800-WRITE-REPORT-TOTALS.
061900*
062000     WRITE DCF-REPORT-LINE FROM DCFBD-TOTAL-RULE-LINE.
062100     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
062200         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
062300         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
062400         MOVE '800-WRITE-REPORT-TOTALS'     TO WS-ERR-PROC
062500         PERFORM 900-ERR-HANDLING THRU 900-EXIT
062600     ELSE
062700         ADD 1 TO WS-WRITE-RECORD-CT
062800     END-IF.
062900*
063000     MOVE WS-PROCESSED-CT TO BD-TOTAL-PROCESSED.
063100     WRITE DCF-REPORT-LINE FROM DCFBD-TOTAL-PROCESSED-LINE.
063200     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
063300         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
063400         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
063500         MOVE '800-WRITE-REPORT-TOTALS'     TO WS-ERR-PROC
063600         PERFORM 900-ERR-HANDLING THRU 900-EXIT
063700     ELSE
063800         ADD 1 TO WS-WRITE-RECORD-CT
063900     END-IF.
064000*
064100     MOVE WS-UNDERVALUED-CT TO BD-TOTAL-UNDERVALUED.
064200     WRITE DCF-REPORT-LINE FROM DCFBD-TOTAL-UNDERVALUED-LINE.
064300     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
064400         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
064500         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
064600         MOVE '800-WRITE-REPORT-TOTALS'     TO WS-ERR-PROC
064700         PERFORM 900-ERR-HANDLING THRU 900-EXIT
064800     ELSE
064900         ADD 1 TO WS-WRITE-RECORD-CT
065000     END-IF.
065100*
065200     MOVE WS-OVERVALUED-CT TO BD-TOTAL-OVERVALUED.
065300     WRITE DCF-REPORT-LINE FROM DCFBD-TOTAL-OVERVALUED-LINE.
065400     IF DCF-REPORT-STATUS NOT EQUAL ZEROES
065500         MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
065600         MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
065700         MOVE '800-WRITE-REPORT-TOTALS'     TO WS-ERR-PROC
065800         PERFORM 900-ERR-HANDLING THRU 900-EXIT
065900     ELSE
066000         ADD 1 TO WS-WRITE-RECORD-CT
066100     END-IF.
066200*
066300*    DCF-031 -- ONLY PRINTED WHEN AT LEAST ONE RECORD WAS REJECTED
066400     IF WS-REJECTED-CT NOT = ZEROES
066500         MOVE WS-REJECTED-CT TO BD-TOTAL-REJECTED
066600         WRITE DCF-REPORT-LINE FROM DCFBD-TOTAL-REJECTED-LINE
066700         IF DCF-REPORT-STATUS NOT EQUAL ZEROES
066800             MOVE 'ERROR WRITING FILE DCFRPT'   TO WS-ERR-MSG
066900             MOVE DCF-REPORT-STATUS             TO WS-ERR-CDE
067000             MOVE '800-WRITE-REPORT-TOTALS'     TO WS-ERR-PROC
067100             PERFORM 900-ERR-HANDLING THRU 900-EXIT
067200         ELSE
067300             ADD 1 TO WS-WRITE-RECORD-CT
067400         END-IF
067500     END-IF.
067600*
067700 800-EXIT.
067800     EXIT.
067900******************************************************************
068000 190-CLOSE-FILES.
068100*
068200     CLOSE DCF-INPUT-FILE.
068300     CLOSE DCF-OUTPUT-FILE.
068400     CLOSE DCF-REPORT-FILE.
068500*
068600 190-EXIT.
068700     EXIT.
068800******************************************************************
068900*    FATAL FILE I/O ERROR -- DISPLAY, CLOSE WHAT'S OPEN, STOP.    *
069000******************************************************************
069100 900-ERR-HANDLING.
069200*
069300     DISPLAY '********************************'.
069400     DISPLAY '  DCFVAL01 ERROR HANDLING REPORT '.
069500     DISPLAY '********************************'.
069600     DISPLAY '  ' WS-ERR-MSG.
069700     DISPLAY '  ' WS-ERR-CDE.
069800     DISPLAY '  ' WS-ERR-PROC.
069900     DISPLAY '********************************'.
070000*
070100     PERFORM 190-CLOSE-FILES THRU 190-EXIT.
070200*
070300     STOP RUN.
070400*
070500 900-EXIT.
070600     EXIT.
070700******************************************************************
070800*    DCF-031 -- NON-FATAL VALIDATION REJECT.  RECORD IS SKIPPED,  *
070900*    BATCH CONTINUES WITH THE NEXT ONE.                           *
071000******************************************************************
071100 950-REJECT-HANDLING.
071200*
071300     DISPLAY '-------- DCF VALIDATION REJECT --------'.
071400     DISPLAY '  SEQ NUMBER : ' WS-SEQ-NO.
071500     DISPLAY '  REASON     : ' WS-ERR-MSG.
071600     DISPLAY '  RAW RECORD : ' WS-RAW-COLUMNS-TEXT.
071700     DISPLAY '----------------------------------------'.
071800*
071900 950-EXIT.
072000     EXIT.
072100******************************************************************
